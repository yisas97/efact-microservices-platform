000100*////////////////// (DOCUFE) /////////////////////////////////////
000110*    LAYOUT DOCUMENTO FACTURA ELECTRONICA (FACTURACION SUNAT)
000120*    REGISTRO DE ANCHO FIJO, CON DETALLE DE ITEMS EN TABLA
000130*    DE 999 OCURRENCIAS; SOLO LAS PRIMERAS FE-DOC-NUM-ITEMS
000140*    OCURRENCIAS TIENEN CONTENIDO VALIDO, EL RESTO VIENE EN CEROS
000150*
000160*    MANTENIMIENTO:
000170*    AAAA-MM-DD  INIC  TICKET     DESCRIPCION
000180*    1991-04-08  RQV   ---------  CREACION ORIGINAL (CONTROL DE
000190*                                 FACTURAS DE PROVEEDORES)
000200*    2011-09-19  HAT   SIS-04412  SE AGREGAN UUID/RUC-EMISOR/
000210*                                 RUC-RECEPTOR PARA EL PROYECTO
000220*                                 DE FACTURACION ELECTRONICA SUNAT
000230*    2011-11-02  HAT   SIS-04412  SE AGREGA TABLA DE ITEMS Y
000240*                                 CAMPOS ESTADO/FECHA VALIDACION
000250*///////////////////////////////////////////////////////////////
000260
000270 01  WS-REG-DOCUFE.
000280*    IDENTIFICADOR INTERNO DEL DOCUMENTO
000290     03  FE-DOC-ID-DOCUMENTO      PIC X(20)     VALUE SPACES.
000300*    SERIE (4) + CORRELATIVO (16), VER NOTA SUNAT 2011-09-19
000310     03  FE-DOC-ID-DOCUMENTO-R REDEFINES FE-DOC-ID-DOCUMENTO.
000320         05  FE-DOC-ID-SERIE       PIC X(04).
000330         05  FE-DOC-ID-CORRELAT    PIC X(16).
000340*    UUID DEL COMPROBANTE (IDENTIFICADOR SUNAT)
000350     03  FE-DOC-UUID              PIC X(36)     VALUE SPACES.
000360*    RUC EMISOR / RUC RECEPTOR (11 DIGITOS SUNAT)
000370     03  FE-DOC-RUC-EMISOR        PIC X(11)     VALUE SPACES.
000380     03  FE-DOC-RUC-RECEPTOR      PIC X(11)     VALUE SPACES.
000390*    FECHA DE EMISION AAAA-MM-DD
000400     03  FE-DOC-FECHA-EMISION     PIC X(10)     VALUE SPACES.
000410     03  FE-DOC-FECEMI-R REDEFINES FE-DOC-FECHA-EMISION.
000420         05  FE-DOC-FECEMI-ANIO    PIC X(04).
000430         05  FILLER                PIC X(01).
000440         05  FE-DOC-FECEMI-MES     PIC X(02).
000450         05  FILLER                PIC X(01).
000460         05  FE-DOC-FECEMI-DIA     PIC X(02).
000470*    TOTALES DEL DOCUMENTO, 2 DECIMALES, GRABADOS EMPAQUETADOS
000480     03  FE-DOC-TOTALES.
000490         05  FE-DOC-MONTO-SIN-IMP  PIC S9(9)V99 COMP-3
000500                                   VALUE ZEROS.
000510         05  FE-DOC-IGV-TOTAL      PIC S9(9)V99 COMP-3
000520                                   VALUE ZEROS.
000530         05  FE-DOC-MONTO-TOTAL    PIC S9(9)V99 COMP-3
000540                                   VALUE ZEROS.
000550*    VISTA EN TABLA DE LOS 3 TOTALES, USO EN IMPRESION GENERICA
000560     03  FE-DOC-TOTALES-TBL REDEFINES FE-DOC-TOTALES.
000570         05  FE-DOC-TOTAL-VALOR    PIC S9(9)V99 COMP-3
000580                                   OCCURS 3 TIMES.
000590*    CANTIDAD DE ITEMS DEL DOCUMENTO (0 A 999)
000600     03  FE-DOC-NUM-ITEMS         PIC 9(03)     VALUE ZEROS.
000610*    DETALLE, UNA OCURRENCIA POR ITEM DE LA FACTURA
000620*    PRECIO-UNITARIO: 4 DECIMALES / CANTIDAD: 3 DECIMALES
000630*    PRECIO-TOTAL, IGV-TOTAL-ITEM: 2 DECIMALES
000640     03  FE-DOC-ITEMS OCCURS 999 TIMES INDEXED BY FE-IDX.
000650         05  ITM-PRECIO-UNITARIO   PIC S9(7)V9999 COMP-3
000660                                   VALUE ZEROS.
000670         05  ITM-CANTIDAD          PIC S9(5)V999 COMP-3
000680                                   VALUE ZEROS.
000690         05  ITM-PRECIO-TOTAL      PIC S9(9)V99 COMP-3
000700                                   VALUE ZEROS.
000710         05  ITM-IGV-TOTAL         PIC S9(9)V99 COMP-3
000720                                   VALUE ZEROS.
000730         05  FILLER                PIC X(04)    VALUE SPACES.
000740*    'VALIDO'/'INVALIDO' SEGUN CORRIDA DE PGMVALFE
000750     03  FE-DOC-ESTADO-VALIDACION PIC X(09)     VALUE SPACES.
000760         88  FE-DOC-VALIDO             VALUE 'Válido'.
000770         88  FE-DOC-INVALIDO           VALUE 'Inválido'.
000780*    TIMESTAMP ISO-8601 DE LA CORRIDA QUE VALIDO EL DOCUMENTO
000790     03  FE-DOC-FECHA-VALIDACION  PIC X(26)     VALUE SPACES.
000800     03  FE-DOC-FECVAL-R REDEFINES FE-DOC-FECHA-VALIDACION.
000810         05  FE-DOC-FECVAL-FECHA   PIC X(10).
000820         05  FILLER                PIC X(01).
000830         05  FE-DOC-FECVAL-HORA    PIC X(08).
000840         05  FILLER                PIC X(07).
000850*    RESERVADO PARA USO FUTURO (FIRMA DIGITAL FUERA DE ALCANCE)
000860     03  FILLER                   PIC X(15)     VALUE SPACES.
