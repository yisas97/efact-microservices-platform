000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMTOLFE.
000120 AUTHOR. RAUL QUISPE VERA.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA FACTURACION.
000140 DATE-WRITTEN. 06/12/1985.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DE SISTEMAS.
000170
000180******************************************************************
000190*    PGMTOLFE - COMPARADOR DE IMPORTES CON TOLERANCIA
000200*    =========================================================
000210*    RUTINA COMUN DE GERENCIA DE SISTEMAS.  RECIBE DOS IMPORTES
000220*    (UN VALOR CALCULADO Y UN VALOR ALMACENADO EN ARCHIVO) Y
000230*    DEVUELVE 'SI' CUANDO LA DIFERENCIA ABSOLUTA ENTRE AMBOS ES
000240*    MENOR QUE LA TOLERANCIA FIJA DEL AREA (WS-TOLERANCIA), 'NO'
000250*    EN CASO CONTRARIO.  NO ES EXCLUSIVA DE UN SOLO SISTEMA; SE
000260*    LLAMA DESDE CUALQUIER PROGRAMA QUE NECESITE COTEJAR DOS
000270*    IMPORTES CON MARGEN DE REDONDEO.
000280******************************************************************
000290*    MANTENIMIENTO
000300*    ------------------------------------------------------------
000310*    AAAA-MM-DD  INIC  TICKET      DESCRIPCION
000320*    1985-06-12  RQV   ---------   CREACION ORIGINAL. TOLERANCIA
000330*                                  FIJA EN 1 (UN SOL) PARA CIERRE
000340*                                  DE CAJA DIARIO.
000350*    1987-02-03  RQV   SIS-00219   SE BAJA LA TOLERANCIA A 0.01
000360*                                  A PEDIDO DE CONTADURIA.
000370*    1991-04-15  MFC   SIS-00874   SE AGREGA CONTADOR DE LLAMADAS
000380*                                  PARA ESTADISTICA DE USO DEL
000390*                                  MODULO COMPARTIDO.
000400*    1994-08-30  MFC   SIS-01190   SE AGREGA DISPLAY DE COTEJO
000410*                                  (VALORES Y RESULTADO) PARA
000420*                                  DEPURACION EN PRODUCCION.
000430*    1998-11-09  JLP   Y2K-0087    REVISION Y2K: EL MODULO NO
000440*                                  MANEJA FECHAS, SIN CAMBIOS DE
000450*                                  DATOS; SE DEJA CONSTANCIA EN
000460*                                  EL INVENTARIO Y2K DEL AREA.
000470*    2003-05-20  JLP   SIS-02216   ESTANDARIZACION DE COPY LIBRO
000480*                                  DE RUTINAS COMUNES, SIN CAMBIO
000490*                                  FUNCIONAL.
000500*    2011-11-02  HAT   SIS-04412   REUTILIZADA POR PGMVALFE PARA
000510*                                  EL PROYECTO DE FACTURACION
000520*                                  ELECTRONICA SUNAT.  SE AGREGAN
000530*                                  LAS VISTAS REDEFINES DE VALOR
000540*                                  ENTERO PARA DIAGNOSTICO.
000550******************************************************************
000560
000570*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600
000610 SPECIAL-NAMES.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 WORKING-STORAGE SECTION.
000710*=======================*
000720*---- CONTADORES  ------------------------------------------------
000730 77  WS-CONTADOR-LLAMADAS   PIC 9(7)      COMP    VALUE ZEROS.
000740*---- CALCULO DE DIFERENCIA  ----------------------------------
000750 77  WS-DIFERENCIA          PIC S9(9)V99  COMP-3  VALUE ZEROS.
000760 77  WS-DIFERENCIA-ABS      PIC S9(9)V99  COMP-3  VALUE ZEROS.
000770*---- CONSTANTE DEL AREA (VER MANTENIM. 1987-02-03)  -----------
000780 77  WS-TOLERANCIA          PIC S9(9)V99  COMP-3  VALUE 0.01.
000790
000800 LINKAGE SECTION.
000810*================*
000820 01  LK-COMUNICACION.
000830     03  LK-VALOR-CALCULADO    PIC S9(9)V99 COMP-3.
000840     03  LK-VALOR-CALC-ENTERO  REDEFINES LK-VALOR-CALCULADO
000850                               PIC S9(11)   COMP-3.
000860     03  LK-VALOR-ALMACENADO   PIC S9(9)V99 COMP-3.
000870     03  LK-VALOR-ALM-ENTERO   REDEFINES LK-VALOR-ALMACENADO
000880                               PIC S9(11)   COMP-3.
000890     03  LK-RESULTADO          PIC X(02).
000900         88  LK-SON-IGUALES        VALUE 'SI'.
000910         88  LK-SON-DISTINTOS      VALUE 'NO'.
000920     03  FILLER                PIC X(10).
000930*    VISTA EN TABLA DE LOS DOS IMPORTES, USO DIAGNOSTICO
000940 01  LK-COMUNICACION-R REDEFINES LK-COMUNICACION.
000950     03  LK-PAR-VALORES        PIC S9(9)V99 COMP-3
000960                               OCCURS 2 TIMES.
000970     03  FILLER                PIC X(12).
000980
000990*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001000 PROCEDURE DIVISION USING LK-COMUNICACION.
001010
001020 MAIN-PROGRAM-I.
001030
001040     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001050     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001060     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001070
001080 MAIN-PROGRAM-F. GOBACK.
001090
001100
001110*----  RECIBE Y CUENTA LA LLAMADA  -------------------------------
001120 1000-INICIO-I.
001130
001140     ADD 1 TO WS-CONTADOR-LLAMADAS
001150     MOVE 'NO' TO LK-RESULTADO
001160
001170     DISPLAY '* PGMTOLFE LLAMADA NRO : ' WS-CONTADOR-LLAMADAS
001180     DISPLAY '* VALOR CALCULADO      : ' LK-VALOR-CALCULADO
001190     DISPLAY '* VALOR ALMACENADO     : ' LK-VALOR-ALMACENADO.
001200
001210 1000-INICIO-F. EXIT.
001220
001230
001240*----  DIFERENCIA ABSOLUTA CONTRA TOLERANCIA DEL AREA  -----------
001250 2000-PROCESO-I.
001260
001270     COMPUTE WS-DIFERENCIA = LK-VALOR-CALCULADO -
001280             LK-VALOR-ALMACENADO
001290
001300     IF WS-DIFERENCIA < 0 THEN
001310        COMPUTE WS-DIFERENCIA-ABS = WS-DIFERENCIA * -1
001320     ELSE
001330        MOVE WS-DIFERENCIA TO WS-DIFERENCIA-ABS
001340     END-IF
001350
001360     IF WS-DIFERENCIA-ABS < WS-TOLERANCIA THEN
001370        SET LK-SON-IGUALES   TO TRUE
001380     ELSE
001390        SET LK-SON-DISTINTOS TO TRUE
001400     END-IF.
001410
001420 2000-PROCESO-F. EXIT.
001430
001440
001450*----  DEVUELVE RESULTADO AL PROGRAMA LLAMANTE  ------------------
001460 9999-FINAL-I.
001470
001480     DISPLAY '* PGMTOLFE RESULTADO   : ' LK-RESULTADO
001490     DISPLAY '* DIFERENCIA ABSOLUTA  : ' WS-DIFERENCIA-ABS.
001500
001510 9999-FINAL-F. EXIT.
