000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMVALFE.
000120 AUTHOR. RAUL QUISPE VERA.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA FACTURACION.
000140 DATE-WRITTEN. 08/04/1991.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO DE SISTEMAS.
000170
000180******************************************************************
000190*    PGMVALFE - VALIDACION DE FACTURAS
000200*    =========================================================
000210*    LEE EL ARCHIVO DE DOCUMENTOS (CADA REGISTRO TRAE SU
000220*    CABECERA Y EL DETALLE DE ITEMS), VALIDA CADA ITEM CONTRA
000230*    LA ARITMETICA PRECIO UNITARIO X CANTIDAD Y LUEGO VALIDA
000240*    LOS TOTALES DEL DOCUMENTO CONTRA LA SUMA DE LOS ITEMS.
000250*    EL DOCUMENTO QUEDA 'Válido' SOLO SI PASA AMBAS ETAPAS;
000260*    EN CASO CONTRARIO QUEDA 'Inválido'.  SE GRABA UN REGISTRO
000270*    DE SALIDA POR CADA REGISTRO LEIDO Y SE EMITE AL FINAL UN
000280*    RESUMEN DE CONTROL (LEIDOS / VALIDOS / INVALIDOS).
000290******************************************************************
000300*    MANTENIMIENTO
000310*    ------------------------------------------------------------
000320*    AAAA-MM-DD  INIC  TICKET      DESCRIPCION
000330*    1991-04-08  RQV   ---------   CREACION ORIGINAL.  CONTROL DE
000340*                                  FACTURAS DE PROVEEDORES CONTRA
000350*                                  ORDEN DE COMPRA (LOTE DIARIO).
000360*    1994-11-22  MFC   SIS-01204   SE AGREGA CONTEO DE FACTURAS
000370*                                  RECHAZADAS AL RESUMEN FINAL.
000380*    1998-11-09  JLP   Y2K-0091    REVISION Y2K: SE CAMBIA EL
000390*                                  SELLO DE FECHA A ACCEPT FROM
000400*                                  DATE YYYYMMDD (4 DIGITOS DE
000410*                                  ANIO) EN TODOS LOS MODULOS.
000420*    2011-09-19  HAT   SIS-04412   SE REEMPLAZA EL LAYOUT DE
000430*                                  FACTURA DE PROVEEDORES POR EL
000440*                                  DE COMPROBANTE ELECTRONICO
000450*                                  SUNAT (COPY DOCUFE); AGREGA
000460*                                  RUC-EMISOR/RUC-RECEPTOR/UUID.
000470*    2011-11-02  HAT   SIS-04412   PROYECTO FACTURACION SUNAT:
000480*                                  SE REESCRIBE LA VALIDACION
000490*                                  PARA COTEJAR ITEM POR ITEM
000500*                                  (PRECIO X CANTIDAD, IGV 18%)
000510*                                  Y LUEGO LOS TOTALES DEL
000520*                                  DOCUMENTO.  REUTILIZA PGMTOLFE
000530*                                  (MODULO COMPARTIDO DE SISTEMAS)
000540*                                  PARA EL COTEJO CON TOLERANCIA.
000550*    2012-02-14  HAT   SIS-04490   SE CORRIGE ORDEN DE COTEJO:
000560*                                  EL IGV DE ITEM SE CALCULA DESDE
000570*                                  PRECIO X CANTIDAD, NO DESDE EL
000580*                                  PRECIO-TOTAL GRABADO (PEDIDO
000590*                                  DE AUDITORIA SUNAT).
000600******************************************************************
000610
000620*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650
000660 SPECIAL-NAMES.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT ENTRADA ASSIGN DDENTRA
000710     FILE STATUS IS FS-ENTRADA.
000720
000730     SELECT SALIDA  ASSIGN DDSALID
000740     FILE STATUS IS FS-SALIDA.
000750
000760*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800*    REGISTRO DE 27132 BYTES: CABECERA + TABLA DE 999 ITEMS
000810*    (VER LAYOUT WS-REG-DOCUFE EN WORKING-STORAGE)
000820 FD  ENTRADA
000830     BLOCK CONTAINS 0 RECORDS
000840     RECORDING MODE IS F.
000850 01  REG-ENTRADA          PIC X(27132).
000860
000870 FD  SALIDA
000880     BLOCK CONTAINS 0 RECORDS
000890     RECORDING MODE IS F.
000900 01  REG-SALIDA           PIC X(27132).
000910
000920 WORKING-STORAGE SECTION.
000930*=======================*
000940*---- ARCHIVOS  --------------------------------------------------
000950 77  FS-ENTRADA             PIC XX      VALUE SPACES.
000960 77  FS-SALIDA              PIC XX      VALUE SPACES.
000970
000980 77  WS-STATUS-FIN          PIC X.
000990     88  WS-FIN-LECTURA                 VALUE 'Y'.
001000     88  WS-NO-FIN-LECTURA              VALUE 'N'.
001010
001020*---- ACUMULADORES DE CORRIDA (VER MANTENIM. 1994-11-22)  --------
001030 77  WS-TOT-LEIDOS          PIC 9(7)  COMP  VALUE ZEROS.
001040 77  WS-TOT-VALIDOS         PIC 9(7)  COMP  VALUE ZEROS.
001050 77  WS-TOT-INVALIDOS       PIC 9(7)  COMP  VALUE ZEROS.
001060
001070*---- BANDERA DE RESULTADO DE LA VALIDACION DEL DOCUMENTO  -------
001080 77  WS-DOC-VALIDO          PIC X(02)     VALUE 'SI'.
001090     88  WS-DOC-ES-VALIDO                 VALUE 'SI'.
001100     88  WS-DOC-ES-INVALIDO               VALUE 'NO'.
001110
001120*---- CONSTANTE DE LA TASA DE IGV (VER MANTENIM. 2011-11-02)  ----
001130 77  WS-IGV-TASA            PIC V999  COMP-3  VALUE .180.
001140
001150*---- ACUMULADORES DE CALCULO DEL DOCUMENTO EN CURSO  ------------
001160 77  WS-SUBTOTAL-CALC       PIC S9(9)V99 COMP-3 VALUE ZEROS.
001170 77  WS-IGV-CALC            PIC S9(9)V99 COMP-3 VALUE ZEROS.
001180 77  WS-TOTAL-CALC          PIC S9(9)V99 COMP-3 VALUE ZEROS.
001190 77  WS-ITM-PRECIO-CALC     PIC S9(9)V99 COMP-3 VALUE ZEROS.
001200 77  WS-ITM-IGV-CALC        PIC S9(9)V99 COMP-3 VALUE ZEROS.
001210
001220*---- SELLO DE FECHA/HORA DE LA CORRIDA (VER MANTENIM. Y2K-0091) -
001230 77  WS-FECHA-SISTEMA       PIC 9(8)  VALUE ZEROS.
001240 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001250     03  WS-FS-ANIO           PIC 9(4).
001260     03  WS-FS-MES            PIC 9(2).
001270     03  WS-FS-DIA            PIC 9(2).
001280
001290 77  WS-HORA-SISTEMA        PIC 9(8)  VALUE ZEROS.
001300 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001310     03  WS-HS-HORA           PIC 9(2).
001320     03  WS-HS-MIN            PIC 9(2).
001330     03  WS-HS-SEG            PIC 9(2).
001340     03  WS-HS-CEN            PIC 9(2).
001350
001360 01  WS-TIMESTAMP-CORRIDA.
001370     03  WS-TSC-ANIO          PIC 9(4).
001380     03  WS-TSC-SEP1          PIC X      VALUE '-'.
001390     03  WS-TSC-MES           PIC 99.
001400     03  WS-TSC-SEP2          PIC X      VALUE '-'.
001410     03  WS-TSC-DIA           PIC 99.
001420     03  FILLER               PIC X      VALUE SPACE.
001430     03  WS-TSC-HORA          PIC 99.
001440     03  WS-TSC-SEP3          PIC X      VALUE ':'.
001450     03  WS-TSC-MIN           PIC 99.
001460     03  WS-TSC-SEP4          PIC X      VALUE ':'.
001470     03  WS-TSC-SEG           PIC 99.
001480     03  FILLER               PIC X(07)  VALUE SPACES.
001490
001500*---- COMUNICACION CON PGMTOLFE (COTEJO CON TOLERANCIA)  ---------
001510*    LAYOUT IDENTICO A LK-COMUNICACION DE PGMTOLFE
001520 77  WS-PGMTOLFE             PIC X(8)   VALUE 'PGMTOLFE'.
001530
001540 01  WS-COMUNIC-TOLER.
001550     03  CT-VALOR-CALCULADO    PIC S9(9)V99 COMP-3.
001560     03  CT-VALOR-CALC-ENTERO  REDEFINES CT-VALOR-CALCULADO
001570                               PIC S9(11)   COMP-3.
001580     03  CT-VALOR-ALMACENADO   PIC S9(9)V99 COMP-3.
001590     03  CT-VALOR-ALM-ENTERO   REDEFINES CT-VALOR-ALMACENADO
001600                               PIC S9(11)   COMP-3.
001610     03  CT-RESULTADO          PIC X(02).
001620         88  CT-SON-IGUALES        VALUE 'SI'.
001630         88  CT-SON-DISTINTOS      VALUE 'NO'.
001640     03  FILLER                PIC X(10).
001650
001660*//////////////////////////////////////////////////////////////
001670*    COPY DOCUFE.
001680*    LAYOUT DEL DOCUMENTO ELECTRONICO Y SU TABLA DE ITEMS,
001690*    ESTANDAR DE GERENCIA DE SISTEMAS (VER PGM_50-CP-DOCUFE)
001700 01  WS-REG-DOCUFE.
001710     03  FE-DOC-ID-DOCUMENTO      PIC X(20)     VALUE SPACES.
001720     03  FE-DOC-ID-DOCUMENTO-R REDEFINES FE-DOC-ID-DOCUMENTO.
001730         05  FE-DOC-ID-SERIE       PIC X(04).
001740         05  FE-DOC-ID-CORRELAT    PIC X(16).
001750     03  FE-DOC-UUID              PIC X(36)     VALUE SPACES.
001760     03  FE-DOC-RUC-EMISOR        PIC X(11)     VALUE SPACES.
001770     03  FE-DOC-RUC-RECEPTOR      PIC X(11)     VALUE SPACES.
001780     03  FE-DOC-FECHA-EMISION     PIC X(10)     VALUE SPACES.
001790     03  FE-DOC-FECEMI-R REDEFINES FE-DOC-FECHA-EMISION.
001800         05  FE-DOC-FECEMI-ANIO    PIC X(04).
001810         05  FILLER                PIC X(01).
001820         05  FE-DOC-FECEMI-MES     PIC X(02).
001830         05  FILLER                PIC X(01).
001840         05  FE-DOC-FECEMI-DIA     PIC X(02).
001850     03  FE-DOC-TOTALES.
001860         05  FE-DOC-MONTO-SIN-IMP  PIC S9(9)V99 COMP-3
001870                                   VALUE ZEROS.
001880         05  FE-DOC-IGV-TOTAL      PIC S9(9)V99 COMP-3
001890                                   VALUE ZEROS.
001900         05  FE-DOC-MONTO-TOTAL    PIC S9(9)V99 COMP-3
001910                                   VALUE ZEROS.
001920     03  FE-DOC-TOTALES-TBL REDEFINES FE-DOC-TOTALES.
001930         05  FE-DOC-TOTAL-VALOR    PIC S9(9)V99 COMP-3
001940                                   OCCURS 3 TIMES.
001950     03  FE-DOC-NUM-ITEMS         PIC 9(03)     VALUE ZEROS.
001960     03  FE-DOC-ITEMS OCCURS 999 TIMES INDEXED BY FE-IDX.
001970         05  ITM-PRECIO-UNITARIO   PIC S9(7)V9999 COMP-3
001980                                   VALUE ZEROS.
001990         05  ITM-CANTIDAD          PIC S9(5)V999 COMP-3
002000                                   VALUE ZEROS.
002010         05  ITM-PRECIO-TOTAL      PIC S9(9)V99 COMP-3
002020                                   VALUE ZEROS.
002030         05  ITM-IGV-TOTAL         PIC S9(9)V99 COMP-3
002040                                   VALUE ZEROS.
002050         05  FILLER                PIC X(04)    VALUE SPACES.
002060     03  FE-DOC-ESTADO-VALIDACION PIC X(09)     VALUE SPACES.
002070         88  FE-DOC-VALIDO             VALUE 'Válido'.
002080         88  FE-DOC-INVALIDO           VALUE 'Inválido'.
002090     03  FE-DOC-FECHA-VALIDACION  PIC X(26)     VALUE SPACES.
002100     03  FE-DOC-FECVAL-R REDEFINES FE-DOC-FECHA-VALIDACION.
002110         05  FE-DOC-FECVAL-FECHA   PIC X(10).
002120         05  FILLER                PIC X(01).
002130         05  FE-DOC-FECVAL-HORA    PIC X(08).
002140         05  FILLER                PIC X(07).
002150     03  FILLER                   PIC X(15)     VALUE SPACES.
002160*//////////////////////////////////////////////////////////////
002170
002180*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002190 PROCEDURE DIVISION.
002200
002210 MAIN-PROGRAM-I.
002220
002230     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002240     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002250                            UNTIL WS-FIN-LECTURA
002260     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002270
002280 MAIN-PROGRAM-F. GOBACK.
002290
002300
002310*----  APERTURA DE ARCHIVOS, SELLO DE CORRIDA Y PRIMER READ  -----
002320 1000-INICIO-I.
002330
002340     SET WS-NO-FIN-LECTURA TO TRUE
002350
002360     OPEN INPUT ENTRADA
002370     IF FS-ENTRADA IS NOT EQUAL '00' THEN
002380        DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-ENTRADA
002390        SET  WS-FIN-LECTURA TO TRUE
002400     END-IF
002410
002420     OPEN OUTPUT SALIDA
002430     IF FS-SALIDA IS NOT EQUAL '00' THEN
002440        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
002450        MOVE 9999 TO RETURN-CODE
002460        SET  WS-FIN-LECTURA TO TRUE
002470     END-IF
002480
002490*    SELLO DE FECHA/HORA UNICO PARA TODOS LOS DOCUMENTOS DE LA
002500*    CORRIDA (MODIFICADO Y2K-0091: ANIO DE 4 DIGITOS)
002510     ACCEPT WS-FECHA-SISTEMA-R FROM DATE YYYYMMDD
002520     ACCEPT WS-HORA-SISTEMA-R  FROM TIME
002530
002540     MOVE WS-FS-ANIO  TO WS-TSC-ANIO
002550     MOVE WS-FS-MES   TO WS-TSC-MES
002560     MOVE WS-FS-DIA   TO WS-TSC-DIA
002570     MOVE WS-HS-HORA  TO WS-TSC-HORA
002580     MOVE WS-HS-MIN   TO WS-TSC-MIN
002590     MOVE WS-HS-SEG   TO WS-TSC-SEG
002600
002610     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002620
002630 1000-INICIO-F. EXIT.
002640
002650
002660*----  UNA PASADA POR DOCUMENTO: VALIDAR, MARCAR, GRABAR, LEER  --
002670 2000-PROCESO-I.
002680
002690     PERFORM 2200-VALIDAR-ITEMS-I   THRU 2200-VALIDAR-ITEMS-F
002700     PERFORM 2300-VALIDAR-TOTALES-I THRU 2300-VALIDAR-TOTALES-F
002710     PERFORM 2400-ESTABLECER-ESTADO-I
002720        THRU 2400-ESTABLECER-ESTADO-F
002730     PERFORM 2500-ESCRIBIR-I        THRU 2500-ESCRIBIR-F
002740     PERFORM 2100-LEER-I            THRU 2100-LEER-F.
002750
002760 2000-PROCESO-F. EXIT.
002770
002780
002790*----  LECTURA SECUENCIAL DEL ARCHIVO DE DOCUMENTOS  -------------
002800 2100-LEER-I.
002810
002820     READ ENTRADA INTO WS-REG-DOCUFE
002830
002840     EVALUATE FS-ENTRADA
002850        WHEN '00'
002860           ADD 1 TO WS-TOT-LEIDOS
002870        WHEN '10'
002880           SET WS-FIN-LECTURA TO TRUE
002890        WHEN OTHER
002900           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENTRADA
002910           SET WS-FIN-LECTURA TO TRUE
002920     END-EVALUATE.
002930
002940 2100-LEER-F. EXIT.
002950
002960
002970*----  PASO 1: COTEJO DE CADA ITEM (PRECIO X CANTIDAD, IGV)  -----
002980*    PARA EN EL PRIMER ITEM QUE FALLE (VER MANTENIM. 2012-02-14)
002990 2200-VALIDAR-ITEMS-I.
003000
003010     SET WS-DOC-ES-VALIDO TO TRUE
003020     MOVE 0 TO WS-SUBTOTAL-CALC
003030
003040     IF FE-DOC-NUM-ITEMS = 0 THEN
003050        SET WS-DOC-ES-INVALIDO TO TRUE
003060     ELSE
003070        PERFORM 2210-COTEJAR-ITEM-I THRU 2210-COTEJAR-ITEM-F
003080           VARYING FE-IDX FROM 1 BY 1
003090           UNTIL FE-IDX > FE-DOC-NUM-ITEMS
003100              OR WS-DOC-ES-INVALIDO
003110     END-IF.
003120
003130 2200-VALIDAR-ITEMS-F. EXIT.
003140
003150
003160*----  UN ITEM: PRECIO-TOTAL, LUEGO IGV-TOTAL-ITEM  --------------
003170 2210-COTEJAR-ITEM-I.
003180
003190     COMPUTE WS-ITM-PRECIO-CALC ROUNDED =
003200             ITM-PRECIO-UNITARIO (FE-IDX) * ITM-CANTIDAD (FE-IDX)
003210
003220     MOVE WS-ITM-PRECIO-CALC        TO CT-VALOR-CALCULADO
003230     MOVE ITM-PRECIO-TOTAL (FE-IDX) TO CT-VALOR-ALMACENADO
003240     PERFORM 2600-COMPARAR-TOLER-I THRU 2600-COMPARAR-TOLER-F
003250
003260     IF CT-SON-DISTINTOS THEN
003270        SET WS-DOC-ES-INVALIDO TO TRUE
003280     ELSE
003290        ADD ITM-PRECIO-TOTAL (FE-IDX) TO WS-SUBTOTAL-CALC
003300
003310*       IGV DE ITEM DESDE PRECIO X CANTIDAD, NO DESDE EL
003320*       PRECIO-TOTAL GRABADO (MANTENIM. 2012-02-14)
003330        COMPUTE WS-ITM-IGV-CALC ROUNDED =
003340                WS-ITM-PRECIO-CALC * WS-IGV-TASA
003350
003360        MOVE WS-ITM-IGV-CALC        TO CT-VALOR-CALCULADO
003370        MOVE ITM-IGV-TOTAL (FE-IDX) TO CT-VALOR-ALMACENADO
003380        PERFORM 2600-COMPARAR-TOLER-I THRU 2600-COMPARAR-TOLER-F
003390
003400        IF CT-SON-DISTINTOS THEN
003410           SET WS-DOC-ES-INVALIDO TO TRUE
003420        END-IF
003430     END-IF.
003440
003450 2210-COTEJAR-ITEM-F. EXIT.
003460
003470
003480*----  PASO 2: TOTALES DEL DOCUMENTO, SOLO SI LOS ITEMS PASARON --
003490 2300-VALIDAR-TOTALES-I.
003500
003510     IF WS-DOC-ES-VALIDO THEN
003520
003530        COMPUTE WS-IGV-CALC ROUNDED =
003540                WS-SUBTOTAL-CALC * WS-IGV-TASA
003550        COMPUTE WS-TOTAL-CALC ROUNDED =
003560                WS-SUBTOTAL-CALC + WS-IGV-CALC
003570
003580        MOVE WS-SUBTOTAL-CALC     TO CT-VALOR-CALCULADO
003590        MOVE FE-DOC-MONTO-SIN-IMP TO CT-VALOR-ALMACENADO
003600        PERFORM 2600-COMPARAR-TOLER-I THRU 2600-COMPARAR-TOLER-F
003610
003620        IF CT-SON-DISTINTOS THEN
003630           SET WS-DOC-ES-INVALIDO TO TRUE
003640        ELSE
003650           MOVE WS-IGV-CALC      TO CT-VALOR-CALCULADO
003660           MOVE FE-DOC-IGV-TOTAL TO CT-VALOR-ALMACENADO
003670           PERFORM 2600-COMPARAR-TOLER-I
003680              THRU 2600-COMPARAR-TOLER-F
003690
003700           IF CT-SON-DISTINTOS THEN
003710              SET WS-DOC-ES-INVALIDO TO TRUE
003720           ELSE
003730              MOVE WS-TOTAL-CALC      TO CT-VALOR-CALCULADO
003740              MOVE FE-DOC-MONTO-TOTAL TO CT-VALOR-ALMACENADO
003750              PERFORM 2600-COMPARAR-TOLER-I
003760                 THRU 2600-COMPARAR-TOLER-F
003770
003780              IF CT-SON-DISTINTOS THEN
003790                 SET WS-DOC-ES-INVALIDO TO TRUE
003800              END-IF
003810           END-IF
003820        END-IF
003830     END-IF.
003840
003850 2300-VALIDAR-TOTALES-F. EXIT.
003860
003870
003880*----  MARCA ESTADO-VALIDACION Y FECHA-VALIDACION DEL DOCUMENTO --
003890 2400-ESTABLECER-ESTADO-I.
003900
003910     MOVE WS-TIMESTAMP-CORRIDA TO FE-DOC-FECHA-VALIDACION
003920
003930     IF WS-DOC-ES-VALIDO THEN
003940        SET FE-DOC-VALIDO   TO TRUE
003950        ADD 1 TO WS-TOT-VALIDOS
003960     ELSE
003970        SET FE-DOC-INVALIDO TO TRUE
003980        ADD 1 TO WS-TOT-INVALIDOS
003990     END-IF.
004000
004010 2400-ESTABLECER-ESTADO-F. EXIT.
004020
004030
004040*----  GRABA EL DOCUMENTO YA MARCADO EN EL ARCHIVO DE SALIDA  ----
004050 2500-ESCRIBIR-I.
004060
004070     WRITE REG-SALIDA FROM WS-REG-DOCUFE
004080     IF FS-SALIDA IS NOT EQUAL '00' THEN
004090        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SALIDA
004100        MOVE 9999 TO RETURN-CODE
004110     END-IF.
004120
004130 2500-ESCRIBIR-F. EXIT.
004140
004150
004160*----  COTEJO CON TOLERANCIA, DELEGADO AL MODULO PGMTOLFE  -------
004170 2600-COMPARAR-TOLER-I.
004180
004190     CALL WS-PGMTOLFE USING WS-COMUNIC-TOLER.
004200
004210 2600-COMPARAR-TOLER-F. EXIT.
004220
004230
004240*----  CIERRE DE ARCHIVOS Y RESUMEN DE CONTROL DE LA CORRIDA  ----
004250 9999-FINAL-I.
004260
004270     DISPLAY '**********************************************'
004280     DISPLAY 'RESUMEN DE VALIDACION DE FACTURAS'
004290     DISPLAY 'DOCUMENTOS LEIDOS    = ' WS-TOT-LEIDOS
004300     DISPLAY 'DOCUMENTOS VALIDOS   = ' WS-TOT-VALIDOS
004310     DISPLAY 'DOCUMENTOS INVALIDOS = ' WS-TOT-INVALIDOS
004320     DISPLAY '**********************************************'
004330
004340     CLOSE ENTRADA
004350     IF FS-ENTRADA IS NOT EQUAL '00' THEN
004360        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
004370        MOVE 9999 TO RETURN-CODE
004380     END-IF
004390
004400     CLOSE SALIDA
004410     IF FS-SALIDA IS NOT EQUAL '00' THEN
004420        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
004430        MOVE 9999 TO RETURN-CODE
004440     END-IF.
004450
004460 9999-FINAL-F. EXIT.
